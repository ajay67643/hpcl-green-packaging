000100******************************************************************
000200* SISTEMA         - SIACV - AVALIACAO DE CICLO DE VIDA EMBALAGEM *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - CADINVT         - LRECL 100 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBI1301 - CADASTRO DE INVENTARIO COMPONENTE *
000700******************************************************************
000800* REG-CADINVT     - PIC X(100)       - REG. TOTAL DO ARQUIVO     *
000900******************************************************************
001000* REG-INVT        - PIC X(100)       - NIVEL 01                  *
001100* INVT-TIPO-REG   - PIC X(002)       - RM/PE/TR/EA/EW            *
001200* INVT-COMPONENTE - PIC X(020)       - NOME DO COMPONENTE        *
001300* INVT-NOME       - PIC X(030)       - MATERIAL/ENERGIA/         *
001400*                                      MODAL/SUBSTANCIA          *
001500* INVT-PROCESSO   - PIC X(020)       - PROCESSO (SO' REG. PE)    *
001600* INVT-QUANTIDADE - PIC S9(007)V9(4) - QUANTIDADE DO LANCAMENTO  *
001700* INVT-UNIDADE    - PIC X(005)       - KG/MJ/KWH/KM              *
001800* FILLER          - PIC X(012)       - AREA LIVRE                *
001900******************************************************************
002000*
002100* HISTORICO DE ALTERACOES
002200* 14/05/2021 RSM CH00914 - CRIACAO DO BOOK PARA O INVENTARIO
002300*                          DE COMPONENTES DA LCA DE EMBALAGENS
002400*
002500 01          REG-INVT.
002600   03        INVT-TIPO-REG      PIC     X(002).
002700   03        INVT-COMPONENTE    PIC     X(020).
002800   03        INVT-NOME          PIC     X(030).
002900   03        INVT-PROCESSO      PIC     X(020).
003000   03        INVT-QUANTIDADE    PIC     S9(007)V9(4).
003100   03        INVT-UNIDADE       PIC     X(005).
003200   03        FILLER             PIC     X(012).
003300*
003400******************************************************************
003500* FIM DO BOOK DO ARQUIVO DE ENTRADA       SEQ. - INPUT - CADINVT *
003600******************************************************************
