000100******************************************************************
000200* SISTEMA         - SIACV - AVALIACAO DE CICLO DE VIDA EMBALAGEM *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - RAWTEXT         - LRECL 202 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBI1302 - TEXTO BRUTO PARA SANEAMENTO       *
000700******************************************************************
000800* REG-RAWTEXT     - PIC X(202)       - REG. TOTAL DO ARQUIVO     *
000900******************************************************************
001000* REG-TXRW        - PIC X(202)       - NIVEL 01                  *
001100* TXRW-LINHA      - PIC X(200)       - LINHA DE TEXTO BRUTO      *
001200* FILLER          - PIC X(002)       - AREA LIVRE                *
001300******************************************************************
001400*
001500* HISTORICO DE ALTERACOES
001600* 14/05/2021 RSM CH00914 - CRIACAO DO BOOK PARA O SANEAMENTO
001700*                          DE ARQUIVOS TEXTO DE APOIO A LCA
001800*
001900 01          REG-TXRW.
002000   03        TXRW-LINHA         PIC     X(200).
002100   03        FILLER             PIC     X(002)  VALUE SPACES.
002200*
002300******************************************************************
002400* FIM DO BOOK DO ARQUIVO DE ENTRADA       SEQ. - INPUT - RAWTEXT *
002500******************************************************************
