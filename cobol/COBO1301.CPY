000100******************************************************************
000200* SISTEMA         - SIACV - AVALIACAO DE CICLO DE VIDA EMBALAGEM *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - CADDETC         - LRECL 130 BYTES  *
000500******************************************************************
000600* NOME DO BOOK    - COBO1301 - DETALHE DE CONTRIBUICAO DE IMPACTO*
000700******************************************************************
000800* REG-CADDETC     - PIC X(130)       - REG. TOTAL DO ARQUIVO     *
000900******************************************************************
001000* REG-DETC        - PIC X(130)       - NIVEL 01                  *
001100* DETC-CATEGORIA  - PIC X(030)       - CATEGORIA DE IMPACTO      *
001200* DETC-ORIGEM     - PIC X(055)       - ORIGEM DA CONTRIBUICAO    *
001300* DETC-TIPO       - PIC X(015)       - TIPO DE ORIGEM            *
001400* DETC-PONTUACAO  - PIC ZZZ,ZZ9.999999 - PONTUACAO DA CONTRIB.   *
001500* FILLER          - PIC X(010)       - AREA LIVRE                *
001600******************************************************************
001700*
001800* HISTORICO DE ALTERACOES
001900* 14/05/2021 RSM CH00914 - CRIACAO DO BOOK DE DETALHE POR FONTE
002000*                          DE CONTRIBUICAO DE CADA CATEGORIA
002100*
002200 01          REG-DETC.
002300   03        DETC-CATEGORIA     PIC     X(030).
002400   03        FILLER             PIC     X(002)  VALUE SPACES.
002500   03        DETC-ORIGEM        PIC     X(055).
002600   03        FILLER             PIC     X(002)  VALUE SPACES.
002700   03        DETC-TIPO          PIC     X(015).
002800   03        FILLER             PIC     X(002)  VALUE SPACES.
002900   03        DETC-PONTUACAO     PIC     ZZZ,ZZ9.999999.
003000   03        FILLER             PIC     X(010)  VALUE SPACES.
003100*
003200******************************************************************
003300* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - CADDETC *
003400******************************************************************
