000100******************************************************************
000200* SISTEMA         - SIACV - AVALIACAO DE CICLO DE VIDA EMBALAGEM *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - CADRESC         - LRECL 095 BYTES  *
000500******************************************************************
000600* NOME DO BOOK    - COBO2301 - RESUMO DE CATEGORIA DE IMPACTO    *
000700******************************************************************
000800* REG-CADRESC     - PIC X(095)       - REG. TOTAL DO ARQUIVO     *
000900******************************************************************
001000* REG-RESC        - PIC X(095)       - NIVEL 01                  *
001100* RESC-CATEGORIA  - PIC X(030)       - CATEGORIA DE IMPACTO      *
001200* RESC-TOTAL      - PIC ZZZ,ZZ9.999999 - TOTAL DA CATEGORIA      *
001300* RESC-UNIDADE    - PIC X(015)       - UNIDADE DE REFERENCIA     *
001400* RESC-NORMALIZADO- PIC 9.99999999   - PONTUACAO NORMALIZADA     *
001500* RESC-PERCENTUAL - PIC ZZ9.999999   - PERCENTUAL DE IMPACTO ANU *
001600* FILLER          - PIC X(008)       - AREA LIVRE                *
001700******************************************************************
001800*
001900* HISTORICO DE ALTERACOES
002000* 14/05/2021 RSM CH00914 - CRIACAO DO BOOK DE RESUMO POR
002100*                          CATEGORIA DE IMPACTO DA LCA
002200*
002300 01          REG-RESC.
002400   03        RESC-CATEGORIA     PIC     X(030).
002500   03        FILLER             PIC     X(002)  VALUE SPACES.
002600   03        RESC-TOTAL         PIC     ZZZ,ZZ9.999999.
002700   03        FILLER             PIC     X(002)  VALUE SPACES.
002800   03        RESC-UNIDADE       PIC     X(015).
002900   03        FILLER             PIC     X(002)  VALUE SPACES.
003000   03        RESC-NORMALIZADO   PIC     9.99999999.
003100   03        FILLER             PIC     X(002)  VALUE SPACES.
003200   03        RESC-PERCENTUAL    PIC     ZZ9.999999.
003300   03        FILLER             PIC     X(008)  VALUE SPACES.
003400*
003500******************************************************************
003600* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - CADRESC *
003700******************************************************************
