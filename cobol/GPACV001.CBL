000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPACV001.
000600 AUTHOR.                     ROSANGELA S. MOTA.
000700 INSTALLATION.               CPD-CENGEP.
000800 DATE-WRITTEN.               12/03/1987.
000900 DATE-COMPILED.
001000 SECURITY.                   USO RESTRITO - GESTAO AMBIENTAL.
001100*
001200*****************************************************************
001300* SISTEMA......: SIACV - AVALIACAO DE CICLO DE VIDA DE          *
001400*                EMBALAGENS (LCA)                               *
001500*****************************************************************
001600* ANALISTA.....: ROSANGELA S. MOTA                               *
001700* LINGUAGEM....: COBOL/BATCH                                    *
001800* PROGRAMADOR..: ROSANGELA S. MOTA                               *
001900* DATA.........: 12/03/1987                                     *
002000*****************************************************************
002100* OBJETIVO.....: A PARTIR DO CADASTRO DE INVENTARIO DE          *
002200*                COMPONENTES DE UMA EMBALAGEM, CALCULAR A       *
002300*                CONTRIBUICAO DE CADA FONTE NAS CINCO           *
002400*                CATEGORIAS DE IMPACTO AMBIENTAL E EMITIR O     *
002500*                DETALHE POR FONTE E O RESUMO POR CATEGORIA.    *
002600*****************************************************************
002700*
002800* HISTORICO DE ALTERACOES
002900*
003000* 12/03/1987 RSM SOLIC.0087 - VERSAO INICIAL. LEITURA DO
003100*                             INVENTARIO E CALCULO DAS
003200*                             CATEGORIAS GWP, ACIDIFICACAO E
003300*                             PARTICULADOS.
003400* 30/07/1987 RSM SOLIC.0104 - INCLUSAO DA TABELA DE FATORES DE
003500*                             TRANSPORTE (NAVIO/FERROVIA/RODOV).
003600* 19/01/1988 JCF SOLIC.0142 - CORRECAO NA CONVERSAO DE MJ PARA
003700*                             KWH NOS REGISTROS DE ENERGIA DE
003800*                             PROCESSO (FATOR 1/3,6 EM PONTO).
003900* 05/09/1988 JCF SOLIC.0167 - INCLUSAO DA CATEGORIA TOXICIDADE
004000*                             HUMANA (EMISSAO PARA A AGUA).
004100* 14/02/1989 RSM SOLIC.0201 - INCLUSAO DA CATEGORIA ESCASSEZ DE
004200*                             RECURSO MINERAL (SOMENTE BAUXITA).
004300* 22/11/1989 RSM SOLIC.0229 - ORDENACAO DO DETALHE POR
004400*                             PONTUACAO DECRESCENTE DENTRO DE
004500*                             CADA CATEGORIA.
004600* 03/04/1990 JCF SOLIC.0255 - AJUSTE NA EDICAO DO RELATORIO DE
004700*                             RESUMO - CASA DECIMAL.
004800* 17/08/1991 MAL SOLIC.0301 - INCLUSAO DO PERCENTUAL DE IMPACTO
004900*                             ANUAL (NORMALIZADO X 100).
005000* 26/02/1992 MAL SOLIC.0318 - CORRECAO DE ARREDONDAMENTO NOS
005100*                             TOTAIS DE CATEGORIA (ROUNDED).
005200* 09/10/1993 MAL SOLIC.0355 - AUMENTO DO LIMITE DE CONTRIBUICOES
005300*                             POR CATEGORIA DE 20 PARA 40.
005400* 15/03/1995 JCF SOLIC.0390 - REVISAO GERAL DE COMENTARIOS E
005500*                             PADRONIZACAO DOS NOMES DE CAMPO.
005600* 11/06/1996 RSM SOLIC.0422 - INCLUSAO DE ESTATISTICA DE
005700*                             PROCESSAMENTO NO FINAL DO JOB.
005800* 20/08/1998 RSM SOLIC.0449 - VERIFICACAO ANO 2000: CAMPOS DE
005900*                             DATA DO PROGRAMA SAO NUMERICOS,
006000*                             SEM REPRESENTACAO DE SECULO; NAO
006100*                             HA IMPACTO NO CALCULO DA LCA.
006200* 08/01/1999 RSM SOLIC.0451 - TESTE DE VIRADA DE SECULO EM
006300*                             AMBIENTE DE HOMOLOGACAO - OK.
006400* 30/11/2001 LMA SOLIC.0512 - CORRECAO NA BUSCA DE FATOR DE
006500*                             CARACTERIZACAO DE NOX (0,70).
006600* 14/05/2021 RSM CH00914    - REVISAO DO LAYOUT DO BOOK DE
006700*                             DETALHE (COBO1301) PARA INCLUIR
006800*                             AREA LIVRE NO FINAL DO REGISTRO.
006900*
007000*****************************************************************
007100 ENVIRONMENT                 DIVISION.
007200*****************************************************************
007300 CONFIGURATION               SECTION.
007400*****************************************************************
007500 SPECIAL-NAMES.
007600     C01                     IS      TOP-OF-FORM.
007700*****************************************************************
007800 INPUT-OUTPUT                SECTION.
007900*****************************************************************
008000 FILE-CONTROL.
008100*****************************************************************
008200* INPUT..: CADINVT - INVENTARIO DE COMPONENTE      - LRECL = 100*
008300*****************************************************************
008400*
008500     SELECT  CADINVT  ASSIGN  TO  UT-S-CADINVT
008600             FILE     STATUS  IS  WS-FS-CADINVT.
008700*
008800*****************************************************************
008900* OUTPUT.: CADDETC - DETALHE DE CONTRIBUICAO       - LRECL = 130*
009000*****************************************************************
009100*
009200     SELECT  CADDETC  ASSIGN  TO  UT-S-CADDETC
009300             FILE     STATUS  IS  WS-FS-CADDETC.
009400*
009500*****************************************************************
009600* OUTPUT.: CADRESC - RESUMO DE CATEGORIA            - LRECL = 95*
009700*****************************************************************
009800*
009900     SELECT  CADRESC  ASSIGN  TO  UT-S-CADRESC
010000             FILE     STATUS  IS  WS-FS-CADRESC.
010100*
010200*****************************************************************
010300 DATA                        DIVISION.
010400*****************************************************************
010500 FILE                        SECTION.
010600*****************************************************************
010700* INPUT..: CADINVT - INVENTARIO DE COMPONENTE      - LRECL = 100*
010800*****************************************************************
010900*
011000 FD  CADINVT
011100     RECORDING  MODE      IS  F
011200     LABEL      RECORD    IS  STANDARD
011300     BLOCK      CONTAINS  0   RECORDS.
011400*
011500 01      REG-CADINVT         PIC     X(100).
011600*
011700*****************************************************************
011800* OUTPUT.: CADDETC - DETALHE DE CONTRIBUICAO       - LRECL = 130*
011900*****************************************************************
012000*
012100 FD  CADDETC
012200     RECORDING  MODE      IS  F
012300     LABEL      RECORD    IS  STANDARD
012400     BLOCK      CONTAINS  0   RECORDS.
012500*
012600 01      REG-CADDETC         PIC     X(130).
012700*
012800*****************************************************************
012900* OUTPUT.: CADRESC - RESUMO DE CATEGORIA            - LRECL = 95*
013000*****************************************************************
013100*
013200 FD  CADRESC
013300     RECORDING  MODE      IS  F
013400     LABEL      RECORD    IS  STANDARD
013500     BLOCK      CONTAINS  0   RECORDS.
013600*
013700 01      REG-CADRESC         PIC     X(095).
013800*
013900*****************************************************************
014000 WORKING-STORAGE             SECTION.
014100*****************************************************************
014200*
014300 01  WS-FS-CADINVT           PIC     9(002)          VALUE ZEROS.
014400 01  WS-FS-CADDETC           PIC     9(002)          VALUE ZEROS.
014500 01  WS-FS-CADRESC           PIC     9(002)          VALUE ZEROS.
014600*
014700 01  WS-LID-CADINVT          PIC     9(009) COMP     VALUE ZEROS.
014800 01  WS-GRV-CADDETC          PIC     9(009) COMP     VALUE ZEROS.
014900 01  WS-GRV-CADRESC          PIC     9(009) COMP     VALUE ZEROS.
015000*
015100 01  WS-EDICAO               PIC     Z.ZZZ.ZZ9.
015200*
015300*****************************************************************
015400*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
015500*****************************************************************
015600*
015700 01  WS-ACESSO-ARQ           PIC     X(013)          VALUE SPACES.
015800 01  WS-DDNAME-ARQ           PIC     X(008)          VALUE SPACES.
015900 01  WS-FS-ARQ               PIC     9(002)          VALUE ZEROS.
016000 01  WS-PTO-ERRO             PIC     9(003) COMP     VALUE ZEROS.
016100*
016200*****************************************************************
016300* INPUT..: CADINVT - INVENTARIO DE COMPONENTE                   *
016400*****************************************************************
016500*
016600     COPY    COBI1301.
016700*
016800*****************************************************************
016900* OUTPUT.: CADDETC - DETALHE DE CONTRIBUICAO                    *
017000*****************************************************************
017100*
017200     COPY    COBO1301.
017300*
017400*****************************************************************
017500* OUTPUT.: CADRESC - RESUMO DE CATEGORIA                        *
017600*****************************************************************
017700*
017800     COPY    COBO2301.
017900*
018000*****************************************************************
018100*        TABELA DE FATORES DE EMISSAO - MATERIAS PRIMAS         *
018200*        (KG DE SUBSTANCIA POR KG DE MATERIAL)                  *
018300*****************************************************************
018400*
018500 01      TAB-FATOR-MATPRIMA-DADOS.
018600     05  FILLER              PIC X(058) VALUE
018700         'Bauxite                       0050000000100000020000010000'.
018800     05  FILLER              PIC X(058) VALUE
018900         'Scrap Aluminium               0100000000010000001000001000'.
019000*
019100 01      TAB-FATOR-MATPRIMA  REDEFINES  TAB-FATOR-MATPRIMA-DADOS.
019200     05  TAB-MATPRIMA-OCC    OCCURS  2  TIMES.
019300         10  TAB-MATPRIMA-NOME    PIC X(030).
019400         10  TAB-MATPRIMA-CO2     PIC 9V9(6).
019500         10  TAB-MATPRIMA-SOX     PIC 9V9(6).
019600         10  TAB-MATPRIMA-NOX     PIC 9V9(6).
019700         10  TAB-MATPRIMA-PART    PIC 9V9(6).
019800*
019900*****************************************************************
020000*        TABELA DE FATORES DE EMISSAO - ENERGIA DE PROCESSO     *
020100*        (KG DE SUBSTANCIA POR KWH EFETIVO)                     *
020200*****************************************************************
020300*
020400 01      TAB-FATOR-ENERGIA-DADOS.
020500     05  FILLER              PIC X(058) VALUE
020600         'Coal (Thermal)                0090000000050000002000001000'.
020700     05  FILLER              PIC X(058) VALUE
020800         'Grid Mix (Electrical)         0400000000100000005000000200'.
020900*
021000 01      TAB-FATOR-ENERGIA   REDEFINES  TAB-FATOR-ENERGIA-DADOS.
021100     05  TAB-ENERGIA-OCC     OCCURS  2  TIMES.
021200         10  TAB-ENERGIA-NOME     PIC X(030).
021300         10  TAB-ENERGIA-CO2      PIC 9V9(6).
021400         10  TAB-ENERGIA-SOX      PIC 9V9(6).
021500         10  TAB-ENERGIA-NOX      PIC 9V9(6).
021600         10  TAB-ENERGIA-PART     PIC 9V9(6).
021700*
021800*****************************************************************
021900*        TABELA DE FATORES DE EMISSAO - TRANSPORTE              *
022000*        (KG DE SUBSTANCIA POR KM)                              *
022100*****************************************************************
022200*
022300 01      TAB-FATOR-TRANSP-DADOS.
022400     05  FILLER              PIC X(058) VALUE
022500         'Ship                          0015000000010000002000000010'.
022600     05  FILLER              PIC X(058) VALUE
022700         'Rail                          0025000000005000001000000020'.
022800     05  FILLER              PIC X(058) VALUE
022900         'Truck                         0100000000001000001500000005'.
023000*
023100 01      TAB-FATOR-TRANSP    REDEFINES  TAB-FATOR-TRANSP-DADOS.
023200     05  TAB-TRANSP-OCC      OCCURS  3  TIMES.
023300         10  TAB-TRANSP-NOME      PIC X(030).
023400         10  TAB-TRANSP-CO2       PIC 9V9(6).
023500         10  TAB-TRANSP-SOX       PIC 9V9(6).
023600         10  TAB-TRANSP-NOX       PIC 9V9(6).
023700         10  TAB-TRANSP-PART      PIC 9V9(6).
023800*
023900*****************************************************************
024000*        TABELA DE CARACTERIZACAO - ACIDIFICACAO TERRESTRE      *
024100*****************************************************************
024200*
024300 01      TAB-CARACT-ACID-DADOS.
024400     05  FILLER              PIC X(033) VALUE
024500         'SOx                           100'.
024600     05  FILLER              PIC X(033) VALUE
024700         'SO2                           100'.
024800     05  FILLER              PIC X(033) VALUE
024900         'NOx                           070'.
025000*
025100 01      TAB-CARACT-ACID     REDEFINES  TAB-CARACT-ACID-DADOS.
025200     05  TAB-ACID-OCC        OCCURS  3  TIMES.
025300         10  TAB-ACID-NOME        PIC X(030).
025400         10  TAB-ACID-FATOR       PIC 9V9(2).
025500*
025600*****************************************************************
025700*        TABELA DE CARACTERIZACAO - FORMACAO DE PARTICULADOS    *
025800*****************************************************************
025900*
026000 01      TAB-CARACT-PART-DADOS.
026100     05  FILLER              PIC X(033) VALUE
026200         'Particulates                  100'.
026300     05  FILLER              PIC X(033) VALUE
026400         'PM2.5                         100'.
026500*
026600 01      TAB-CARACT-PART     REDEFINES  TAB-CARACT-PART-DADOS.
026700     05  TAB-PART-OCC        OCCURS  2  TIMES.
026800         10  TAB-PART-NOME        PIC X(030).
026900         10  TAB-PART-FATOR       PIC 9V9(2).
027000*
027100*****************************************************************
027200*        TABELA DE CARACTERIZACAO - TOXICIDADE HUMANA           *
027300*****************************************************************
027400*
027500 01      TAB-CARACT-TOX-DADOS.
027600     05  FILLER              PIC X(034) VALUE
027700         'Heavy Metals (e.g., Pb, Hg)   2500'.
027800*
027900 01      TAB-CARACT-TOX      REDEFINES  TAB-CARACT-TOX-DADOS.
028000     05  TAB-TOX-OCC         OCCURS  1  TIMES.
028100         10  TAB-TOX-NOME         PIC X(030).
028200         10  TAB-TOX-FATOR        PIC 9(2)V9(2).
028300*
028400*****************************************************************
028500*        TABELA DE CARACTERIZACAO - ESCASSEZ RECURSO MINERAL    *
028600*****************************************************************
028700*
028800 01      TAB-CARACT-ESC-DADOS.
028900     05  FILLER              PIC X(033) VALUE
029000         'Bauxite                       452'.
029100*
029200 01      TAB-CARACT-ESC      REDEFINES  TAB-CARACT-ESC-DADOS.
029300     05  TAB-ESC-OCC         OCCURS  1  TIMES.
029400         10  TAB-ESC-NOME         PIC X(030).
029500         10  TAB-ESC-FATOR        PIC 9V9(2).
029600*
029700*****************************************************************
029800*        TABELA FIXA DAS CINCO CATEGORIAS DE IMPACTO            *
029900*        (NOME, UNIDADE E FATOR DE NORMALIZACAO ANUAL)          *
030000*****************************************************************
030100*
030200 01      TAB-CAT-FIXO-DADOS.
030300     05  FILLER              PIC X(050) VALUE
030400         'GLOBAL WARMING POTENTIAL      kg CO2-eq      98200'.
030500     05  FILLER              PIC X(050) VALUE
030600         'TERRESTRIAL ACIDIFICATION     kg SO2-eq      00415'.
030700     05  FILLER              PIC X(050) VALUE
030800         'PARTICULATE MATTER FORMATION  kg PM2.5-eq    00139'.
030900     05  FILLER              PIC X(050) VALUE
031000         'HUMAN CARCINOGENIC TOXICITY   kg 1,4-DCB-eq  11100'.
031100     05  FILLER              PIC X(050) VALUE
031200         'MINERAL RESOURCE SCARCITY     kg Cu-eq       13957'.
031300*
031400 01      TAB-CAT-FIXO        REDEFINES  TAB-CAT-FIXO-DADOS.
031500     05  TAB-CAT-FIXO-OCC    OCCURS  5  TIMES.
031600         10  TAB-CAT-NOME         PIC X(030).
031700         10  TAB-CAT-UNIDADE      PIC X(015).
031800         10  TAB-CAT-FATORNORM    PIC 9(004)V9(001).
031900*
032000*****************************************************************
032100*        TABELA DINAMICA - CONTRIBUICOES ACUMULADAS POR         *
032200*        CATEGORIA (ATE 40 CONTRIBUICOES POR CATEGORIA)         *
032300*****************************************************************
032400*
032500 01      TAB-CAT-DINAMICO.
032600     05  TAB-CAT-DIN-OCC     OCCURS  5  TIMES.
032700         10  CAT-QTD-CONTRIB      PIC 9(003) COMP VALUE ZEROS.
032800         10  CAT-TOTAL            PIC S9(006)V9(008) VALUE ZEROS.
032900         10  CAT-CONTRIB          OCCURS  40  TIMES.
033000             15  CONTRIB-ORIGEM       PIC X(055) VALUE SPACES.
033100             15  CONTRIB-TIPO         PIC X(015) VALUE SPACES.
033200             15  CONTRIB-SCORE        PIC S9(006)V9(008)
033300                                      VALUE ZEROS.
033400*
033500*****************************************************************
033600*        CABECALHO DE CATEGORIA - LINHA DE CONTROLE DE QUEBRA   *
033700*****************************************************************
033800*
033900 01      WS-CAB-CATEGORIA.
034000     05  FILLER              PIC X(010) VALUE 'CATEGORY: '.
034100     05  WS-CAB-NOME         PIC X(030) VALUE SPACES.
034200     05  FILLER              PIC X(002) VALUE ' ('.
034300     05  WS-CAB-UNIDADE      PIC X(015) VALUE SPACES.
034400     05  FILLER              PIC X(001) VALUE ')'.
034500     05  FILLER              PIC X(072) VALUE SPACES.
034600*
034700*****************************************************************
034800*        VARIAVEIS DE TRABALHO - BUSCA EM TABELA                *
034900*****************************************************************
035000*
035100 01      WS-SUB-TAB          PIC 9(003) COMP     VALUE ZEROS.
035200 01      WS-LIT-CO2          PIC X(030)          VALUE 'CO2'.
035300*
035400 01      WS-FAT-CO2          PIC 9V9(6)          VALUE ZEROS.
035500 01      WS-FAT-SOX          PIC 9V9(6)          VALUE ZEROS.
035600 01      WS-FAT-NOX          PIC 9V9(6)          VALUE ZEROS.
035700 01      WS-FAT-PART         PIC 9V9(6)          VALUE ZEROS.
035800*
035900 01      WS-CARACT-GWP       PIC 9V9(2)          VALUE ZEROS.
036000 01      WS-CARACT-ACID      PIC 9V9(2)          VALUE ZEROS.
036100 01      WS-CARACT-PART      PIC 9V9(2)          VALUE ZEROS.
036200 01      WS-CARACT-TOX       PIC 9(2)V9(2)       VALUE ZEROS.
036300 01      WS-CARACT-ESC       PIC 9V9(2)          VALUE ZEROS.
036400*
036500 01      WS-QTD-EFETIVA      PIC S9(007)V9(008)  VALUE ZEROS.
036600*
036700*****************************************************************
036800*        VARIAVEIS DE TRABALHO - MONTAGEM DA ORIGEM             *
036900*****************************************************************
037000*
037100 01      WS-ORIG-P1          PIC X(055)          VALUE SPACES.
037200 01      WS-ORIG-P2          PIC X(055)          VALUE SPACES.
037300 01      WS-ORIG-P3          PIC X(055)          VALUE SPACES.
037400 01      WS-ORIGEM           PIC X(055)          VALUE SPACES.
037500 01      WS-ACUM-TIPO        PIC X(015)          VALUE SPACES.
037600 01      WS-ACUM-CAT         PIC 9(001) COMP     VALUE ZEROS.
037700*
037800 01      WS-CAMPO-TRIM       PIC X(055)          VALUE SPACES.
037900 01      WS-TAM-TRIM         PIC 9(003) COMP     VALUE ZEROS.
038000 01      WS-PTR-ORIGEM       PIC 9(003) COMP     VALUE ZEROS.
038100*
038200*****************************************************************
038300*        VARIAVEIS DE TRABALHO - CALCULO E ARREDONDAMENTO       *
038400*****************************************************************
038500*
038600 01      WS-CALC-SCORE       PIC S9(006)V9(008)  VALUE ZEROS.
038700 01      WS-CALC-SCORE-REL   PIC S9(006)V9(006)  VALUE ZEROS.
038800 01      WS-CALC-TOTAL-REL   PIC S9(006)V9(006)  VALUE ZEROS.
038900 01      WS-CALC-NORM        PIC S9(001)V9(008)  VALUE ZEROS.
039000 01      WS-CALC-PCT         PIC S9(003)V9(006)  VALUE ZEROS.
039100*
039200*****************************************************************
039300*        VARIAVEIS DE TRABALHO - ORDENACAO E IMPRESSAO          *
039400*****************************************************************
039500*
039600 01      WS-IND-CAT          PIC 9(001) COMP     VALUE ZEROS.
039700 01      WS-ORD-LIMITE       PIC 9(003) COMP     VALUE ZEROS.
039800 01      WS-ORD-LIMITE-1     PIC 9(003) COMP     VALUE ZEROS.
039900 01      WS-ORD-I            PIC 9(003) COMP     VALUE ZEROS.
040000 01      WS-ORD-J            PIC 9(003) COMP     VALUE ZEROS.
040100 01      WS-DET-LIMITE       PIC 9(003) COMP     VALUE ZEROS.
040200 01      WS-DET-I            PIC 9(003) COMP     VALUE ZEROS.
040300*
040400 01      WS-TROCA-ORIGEM     PIC X(055)          VALUE SPACES.
040500 01      WS-TROCA-TIPO       PIC X(015)          VALUE SPACES.
040600 01      WS-TROCA-SCORE      PIC S9(006)V9(008)  VALUE ZEROS.
040700*
041300*****************************************************************
041400 LINKAGE                     SECTION.
041500*****************************************************************
041600 PROCEDURE                   DIVISION.
041700*****************************************************************
041800*
041900     PERFORM 0100-00-PROCED-INICIAIS.
042000
042100     PERFORM 1000-00-PROCED-PRINCIPAIS
042200       UNTIL WS-FS-CADINVT  EQUAL 10.
042300
042400     PERFORM 2000-00-GERA-RELATORIOS.
042500
042600     PERFORM 3000-00-PROCED-FINAIS.
042700
042800     GOBACK.
042900*
043000*****************************************************************
043100 0100-00-PROCED-INICIAIS     SECTION.
043200*****************************************************************
043300*
043400     OPEN    INPUT   CADINVT
043500             OUTPUT  CADDETC
043600                     CADRESC.
043700
043800     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
043900
044000     MOVE    001             TO      WS-PTO-ERRO.
044100
044200     PERFORM 0200-00-TESTA-FILE-STATUS.
044300
044400     PERFORM 0500-00-LEITURA-CADINVT.
044500
044600     IF      WS-FS-CADINVT   EQUAL   10
044700             DISPLAY
044800             '******************* GPACV001 ******************'
044900             DISPLAY
045000             '*                                             *'
045100             DISPLAY
045200             '*          ARQUIVO CADINVT ESTA VAZIO         *'
045300             DISPLAY
045400             '*                                             *'
045500     END-IF.
045600*
045700 0100-99-EXIT.
045800     EXIT.
045900*
046000*****************************************************************
046100 0200-00-TESTA-FILE-STATUS   SECTION.
046200*****************************************************************
046300*
046400     PERFORM 0300-00-TESTA-FS-CADINVT.
046500
046600     PERFORM 0400-00-TESTA-FS-CADDETC.
046700
046800     PERFORM 0410-00-TESTA-FS-CADRESC.
046900*
047000 0200-99-EXIT.
047100     EXIT.
047200*
047300*****************************************************************
047400 0300-00-TESTA-FS-CADINVT    SECTION.
047500*****************************************************************
047600*
047700     IF      WS-FS-CADINVT NOT EQUAL 00 AND 10
047800             MOVE 'CADINVT'  TO      WS-DDNAME-ARQ
047900             MOVE  WS-FS-CADINVT
048000                             TO      WS-FS-ARQ
048100             PERFORM         0999-00-ABEND-ARQ
048200     END-IF.
048300*
048400 0300-99-EXIT.
048500     EXIT.
048600*
048700*****************************************************************
048800 0400-00-TESTA-FS-CADDETC    SECTION.
048900*****************************************************************
049000*
049100     IF      WS-FS-CADDETC NOT EQUAL 00
049200             MOVE 'CADDETC'  TO      WS-DDNAME-ARQ
049300             MOVE  WS-FS-CADDETC
049400                             TO      WS-FS-ARQ
049500             PERFORM         0999-00-ABEND-ARQ
049600     END-IF.
049700*
049800 0400-99-EXIT.
049900     EXIT.
050000*
050100*****************************************************************
050200 0410-00-TESTA-FS-CADRESC    SECTION.
050300*****************************************************************
050400*
050500     IF      WS-FS-CADRESC NOT EQUAL 00
050600             MOVE 'CADRESC'  TO      WS-DDNAME-ARQ
050700             MOVE  WS-FS-CADRESC
050800                             TO      WS-FS-ARQ
050900             PERFORM         0999-00-ABEND-ARQ
051000     END-IF.
051100*
051200 0410-99-EXIT.
051300     EXIT.
051400*
051500*****************************************************************
051600 0500-00-LEITURA-CADINVT     SECTION.
051700*****************************************************************
051800*
051900     READ    CADINVT         INTO    REG-INVT.
052000
052100     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
052200
052300     MOVE    002             TO      WS-PTO-ERRO.
052400
052500     PERFORM 0300-00-TESTA-FS-CADINVT.
052600
052700     IF      WS-FS-CADINVT   EQUAL   00
052800             ADD 1           TO      WS-LID-CADINVT
052900     END-IF.
053000*
053100 0500-99-EXIT.
053200     EXIT.
053300*
053400*****************************************************************
053500 1000-00-PROCED-PRINCIPAIS   SECTION.
053600*****************************************************************
053700*
053800     IF      INVT-TIPO-REG   EQUAL   'RM'
053900             PERFORM         1100-00-TRATA-MATERIAL
054000     ELSE
054100      IF     INVT-TIPO-REG   EQUAL   'PE'
054200             PERFORM         1200-00-TRATA-ENERGIA
054300      ELSE
054400       IF    INVT-TIPO-REG   EQUAL   'TR'
054500             PERFORM         1300-00-TRATA-TRANSPORTE
054600       ELSE
054700        IF   INVT-TIPO-REG   EQUAL   'EA'
054800             PERFORM         1400-00-TRATA-EMISSAO-AR
054900        ELSE
055000         IF  INVT-TIPO-REG   EQUAL   'EW'
055100             PERFORM         1500-00-TRATA-EMISSAO-AGUA
055200         END-IF
055300        END-IF
055400       END-IF
055500      END-IF
055600     END-IF.
055700
055800     PERFORM 0500-00-LEITURA-CADINVT.
055900*
056000 1000-99-EXIT.
056100     EXIT.
056200*
056300*****************************************************************
056400 1100-00-TRATA-MATERIAL      SECTION.
056500*****************************************************************
056600*    REGISTRO RM - MATERIA PRIMA. QUANTIDADE EM KG.
056700*
056800     PERFORM 2500-00-BUSCA-FATOR-MATPRIMA.
056900
057000     PERFORM 2630-00-BUSCA-CARACT-ESCASSEZ.
057100
057200     MOVE    INVT-NOME       TO      WS-ORIG-P1.
057300     MOVE    INVT-COMPONENTE TO      WS-ORIG-P2.
057400     PERFORM 1910-00-MONTA-ORIGEM-2.
057500     MOVE    'Raw Material'  TO      WS-ACUM-TIPO.
057600
057700     COMPUTE WS-CALC-SCORE ROUNDED =
057800             INVT-QUANTIDADE * WS-FAT-CO2.
057900     MOVE    1               TO      WS-ACUM-CAT.
058000     PERFORM 1900-00-ACUMULA-CONTRIB.
058100
058200     COMPUTE WS-CALC-SCORE ROUNDED =
058300               ( INVT-QUANTIDADE * WS-FAT-SOX )
058400             + ( INVT-QUANTIDADE * WS-FAT-NOX * 0.7 ).
058500     MOVE    2               TO      WS-ACUM-CAT.
058600     PERFORM 1900-00-ACUMULA-CONTRIB.
058700
058800     COMPUTE WS-CALC-SCORE ROUNDED =
058900             INVT-QUANTIDADE * WS-FAT-PART.
059000     MOVE    3               TO      WS-ACUM-CAT.
059100     PERFORM 1900-00-ACUMULA-CONTRIB.
059200
059300     COMPUTE WS-CALC-SCORE ROUNDED =
059400             INVT-QUANTIDADE * WS-CARACT-ESC.
059500     MOVE    5               TO      WS-ACUM-CAT.
059600     PERFORM 1900-00-ACUMULA-CONTRIB.
059700*
059800 1100-99-EXIT.
059900     EXIT.
060000*
060100*****************************************************************
060200 1200-00-TRATA-ENERGIA       SECTION.
060300*****************************************************************
060400*    REGISTRO PE - ENERGIA DE PROCESSO. AMOUNT EM MJ OU KWH.
060500*    SE A UNIDADE FOR MJ, CONVERTE PARA KWH (1/3,6 EM PONTO).
060600*
060700     IF      INVT-UNIDADE    EQUAL   'MJ   '
060800             COMPUTE WS-QTD-EFETIVA ROUNDED =
060900                     INVT-QUANTIDADE * 0.27777778
061000     ELSE
061100             MOVE    INVT-QUANTIDADE TO      WS-QTD-EFETIVA
061200     END-IF.
061300
061400     PERFORM 2510-00-BUSCA-FATOR-ENERGIA.
061500
061600     MOVE    INVT-PROCESSO   TO      WS-ORIG-P1.
061700     MOVE    INVT-NOME       TO      WS-ORIG-P2.
061800     MOVE    INVT-COMPONENTE TO      WS-ORIG-P3.
061900     PERFORM 1920-00-MONTA-ORIGEM-3.
062000     MOVE    'Process Energy' TO     WS-ACUM-TIPO.
062100
062200     COMPUTE WS-CALC-SCORE ROUNDED =
062300             WS-QTD-EFETIVA * WS-FAT-CO2.
062400     MOVE    1               TO      WS-ACUM-CAT.
062500     PERFORM 1900-00-ACUMULA-CONTRIB.
062600
062700     COMPUTE WS-CALC-SCORE ROUNDED =
062800               ( WS-QTD-EFETIVA * WS-FAT-SOX )
062900             + ( WS-QTD-EFETIVA * WS-FAT-NOX * 0.7 ).
063000     MOVE    2               TO      WS-ACUM-CAT.
063100     PERFORM 1900-00-ACUMULA-CONTRIB.
063200
063300     COMPUTE WS-CALC-SCORE ROUNDED =
063400             WS-QTD-EFETIVA * WS-FAT-PART.
063500     MOVE    3               TO      WS-ACUM-CAT.
063600     PERFORM 1900-00-ACUMULA-CONTRIB.
063700*
063800 1200-99-EXIT.
063900     EXIT.
064000*
064100*****************************************************************
064200 1300-00-TRATA-TRANSPORTE    SECTION.
064300*****************************************************************
064400*    REGISTRO TR - TRANSPORTE. QUANTIDADE EM KM.
064500*
064600     PERFORM 2520-00-BUSCA-FATOR-TRANSPORTE.
064700
064800     MOVE    INVT-NOME       TO      WS-ORIG-P1.
064900     MOVE    INVT-COMPONENTE TO      WS-ORIG-P2.
065000     PERFORM 1910-00-MONTA-ORIGEM-2.
065100     MOVE    'Transport'     TO      WS-ACUM-TIPO.
065200
065300     COMPUTE WS-CALC-SCORE ROUNDED =
065400             INVT-QUANTIDADE * WS-FAT-CO2.
065500     MOVE    1               TO      WS-ACUM-CAT.
065600     PERFORM 1900-00-ACUMULA-CONTRIB.
065700
065800     COMPUTE WS-CALC-SCORE ROUNDED =
065900               ( INVT-QUANTIDADE * WS-FAT-SOX )
066000             + ( INVT-QUANTIDADE * WS-FAT-NOX * 0.7 ).
066100     MOVE    2               TO      WS-ACUM-CAT.
066200     PERFORM 1900-00-ACUMULA-CONTRIB.
066300
066400     COMPUTE WS-CALC-SCORE ROUNDED =
066500             INVT-QUANTIDADE * WS-FAT-PART.
066600     MOVE    3               TO      WS-ACUM-CAT.
066700     PERFORM 1900-00-ACUMULA-CONTRIB.
066800*
066900 1300-99-EXIT.
067000     EXIT.
067100*
067200*****************************************************************
067300 1400-00-TRATA-EMISSAO-AR    SECTION.
067400*****************************************************************
067500*    REGISTRO EA - EMISSAO DIRETA PARA O AR. QUANTIDADE EM KG.
067600*
067700     PERFORM 2600-00-BUSCA-CARACT-ACIDIF.
067800
067900     PERFORM 2610-00-BUSCA-CARACT-PARTIC.
068000
068100     IF      INVT-NOME       EQUAL   WS-LIT-CO2
068200             MOVE    1       TO      WS-CARACT-GWP
068300     ELSE
068400             MOVE    0       TO      WS-CARACT-GWP
068500     END-IF.
068600
068700     MOVE    INVT-NOME       TO      WS-ORIG-P1.
068800     MOVE    INVT-COMPONENTE TO      WS-ORIG-P2.
068900     PERFORM 1930-00-MONTA-ORIGEM-DIRETA.
069000     MOVE    'Direct Emission' TO    WS-ACUM-TIPO.
069100
069200     COMPUTE WS-CALC-SCORE ROUNDED =
069300             INVT-QUANTIDADE * WS-CARACT-GWP.
069400     MOVE    1               TO      WS-ACUM-CAT.
069500     PERFORM 1900-00-ACUMULA-CONTRIB.
069600
069700     COMPUTE WS-CALC-SCORE ROUNDED =
069800             INVT-QUANTIDADE * WS-CARACT-ACID.
069900     MOVE    2               TO      WS-ACUM-CAT.
070000     PERFORM 1900-00-ACUMULA-CONTRIB.
070100
070200     COMPUTE WS-CALC-SCORE ROUNDED =
070300             INVT-QUANTIDADE * WS-CARACT-PART.
070400     MOVE    3               TO      WS-ACUM-CAT.
070500     PERFORM 1900-00-ACUMULA-CONTRIB.
070600*
070700 1400-99-EXIT.
070800     EXIT.
070900*
071000*****************************************************************
071100 1500-00-TRATA-EMISSAO-AGUA  SECTION.
071200*****************************************************************
071300*    REGISTRO EW - EMISSAO DIRETA PARA A AGUA. QUANTIDADE EM KG.
071400*
071500     PERFORM 2620-00-BUSCA-CARACT-TOXIC.
071600
071700     MOVE    INVT-NOME       TO      WS-ORIG-P1.
071800     MOVE    INVT-COMPONENTE TO      WS-ORIG-P2.
071900     PERFORM 1930-00-MONTA-ORIGEM-DIRETA.
072000     MOVE    'Direct Emission' TO    WS-ACUM-TIPO.
072100
072200     COMPUTE WS-CALC-SCORE ROUNDED =
072300             INVT-QUANTIDADE * WS-CARACT-TOX.
072400     MOVE    4               TO      WS-ACUM-CAT.
072500     PERFORM 1900-00-ACUMULA-CONTRIB.
072600*
072700 1500-99-EXIT.
072800     EXIT.
072900*
073000*****************************************************************
073100 1900-00-ACUMULA-CONTRIB     SECTION.
073200*****************************************************************
073300*    ACUMULA UMA CONTRIBUICAO NA CATEGORIA WS-ACUM-CAT SE A
073400*    PONTUACAO CALCULADA (WS-CALC-SCORE) FOR MAIOR QUE ZERO.
073500*    IGNORA A CONTRIBUICAO SE A TABELA DA CATEGORIA JA ESTIVER
073600*    CHEIA (40 ENTRADAS).
073700*
073800     IF      WS-CALC-SCORE   NOT GREATER ZEROS
073900             GO TO           1900-99-EXIT
074000     END-IF.
074100
074200     IF      CAT-QTD-CONTRIB (WS-ACUM-CAT) NOT LESS 40
074300             GO TO           1900-99-EXIT
074400     END-IF.
074500
074600     ADD     1               TO
074700             CAT-QTD-CONTRIB (WS-ACUM-CAT).
074800
074900     MOVE    WS-ORIGEM       TO
075000             CONTRIB-ORIGEM  (WS-ACUM-CAT,
075100                              CAT-QTD-CONTRIB (WS-ACUM-CAT)).
075200     MOVE    WS-ACUM-TIPO    TO
075300             CONTRIB-TIPO    (WS-ACUM-CAT,
075400                              CAT-QTD-CONTRIB (WS-ACUM-CAT)).
075500     MOVE    WS-CALC-SCORE   TO
075600             CONTRIB-SCORE   (WS-ACUM-CAT,
075700                              CAT-QTD-CONTRIB (WS-ACUM-CAT)).
075800
075900     ADD     WS-CALC-SCORE   TO
076000             CAT-TOTAL       (WS-ACUM-CAT).
076100*
076200 1900-99-EXIT.
076300     EXIT.
076400*
076500*****************************************************************
076600 1910-00-MONTA-ORIGEM-2      SECTION.
076700*****************************************************************
076800*    MONTA A ORIGEM NO FORMATO "P1 (P2)" EM WS-ORIGEM, SEM OS
076900*    BRANCOS A DIREITA DE CADA PARTE.
077000*
077100     MOVE    SPACES          TO      WS-ORIGEM.
077200     MOVE    1               TO      WS-PTR-ORIGEM.
077300
077400     MOVE    WS-ORIG-P1      TO      WS-CAMPO-TRIM.
077500     PERFORM 1950-00-CALCULA-TAMANHO.
077600
077700     IF      WS-TAM-TRIM     GREATER ZEROS
077800             STRING  WS-CAMPO-TRIM (1 : WS-TAM-TRIM)
077900                     DELIMITED BY SIZE
078000                     ' ('
078100                     DELIMITED BY SIZE
078200                     INTO    WS-ORIGEM
078300                     WITH POINTER WS-PTR-ORIGEM
078400     END-IF.
078500
078600     MOVE    WS-ORIG-P2      TO      WS-CAMPO-TRIM.
078700     PERFORM 1950-00-CALCULA-TAMANHO.
078800
078900     IF      WS-TAM-TRIM     GREATER ZEROS
079000             STRING  WS-CAMPO-TRIM (1 : WS-TAM-TRIM)
079100                     DELIMITED BY SIZE
079200                     ')'
079300                     DELIMITED BY SIZE
079400                     INTO    WS-ORIGEM
079500                     WITH POINTER WS-PTR-ORIGEM
079600     END-IF.
079700*
079800 1910-99-EXIT.
079900     EXIT.
080000*
080100*****************************************************************
080200 1920-00-MONTA-ORIGEM-3      SECTION.
080300*****************************************************************
080400*    MONTA A ORIGEM NO FORMATO "P1 (P2) (P3)" EM WS-ORIGEM.
080500*
080600     MOVE    SPACES          TO      WS-ORIGEM.
080700     MOVE    1               TO      WS-PTR-ORIGEM.
080800
080900     MOVE    WS-ORIG-P1      TO      WS-CAMPO-TRIM.
081000     PERFORM 1950-00-CALCULA-TAMANHO.
081100
081200     IF      WS-TAM-TRIM     GREATER ZEROS
081300             STRING  WS-CAMPO-TRIM (1 : WS-TAM-TRIM)
081400                     DELIMITED BY SIZE
081500                     ' ('
081600                     DELIMITED BY SIZE
081700                     INTO    WS-ORIGEM
081800                     WITH POINTER WS-PTR-ORIGEM
081900     END-IF.
082000
082100     MOVE    WS-ORIG-P2      TO      WS-CAMPO-TRIM.
082200     PERFORM 1950-00-CALCULA-TAMANHO.
082300
082400     IF      WS-TAM-TRIM     GREATER ZEROS
082500             STRING  WS-CAMPO-TRIM (1 : WS-TAM-TRIM)
082600                     DELIMITED BY SIZE
082700                     ') ('
082800                     DELIMITED BY SIZE
082900                     INTO    WS-ORIGEM
083000                     WITH POINTER WS-PTR-ORIGEM
083100     END-IF.
083200
083300     MOVE    WS-ORIG-P3      TO      WS-CAMPO-TRIM.
083400     PERFORM 1950-00-CALCULA-TAMANHO.
083500
083600     IF      WS-TAM-TRIM     GREATER ZEROS
083700             STRING  WS-CAMPO-TRIM (1 : WS-TAM-TRIM)
083800                     DELIMITED BY SIZE
083900                     ')'
084000                     DELIMITED BY SIZE
084100                     INTO    WS-ORIGEM
084200                     WITH POINTER WS-PTR-ORIGEM
084300     END-IF.
084400*
084500 1920-99-EXIT.
084600     EXIT.
084700*
084800*****************************************************************
084900 1930-00-MONTA-ORIGEM-DIRETA SECTION.
085000*****************************************************************
085100*    MONTA A ORIGEM NO FORMATO "Direct P1 (P2)" EM WS-ORIGEM.
085200*
085300     MOVE    SPACES          TO      WS-ORIGEM.
085400     MOVE    1               TO      WS-PTR-ORIGEM.
085500
085600     STRING  'Direct '       DELIMITED BY SIZE
085700             INTO    WS-ORIGEM
085800             WITH POINTER WS-PTR-ORIGEM.
085900
086000     MOVE    WS-ORIG-P1      TO      WS-CAMPO-TRIM.
086100     PERFORM 1950-00-CALCULA-TAMANHO.
086200
086300     IF      WS-TAM-TRIM     GREATER ZEROS
086400             STRING  WS-CAMPO-TRIM (1 : WS-TAM-TRIM)
086500                     DELIMITED BY SIZE
086600                     ' ('
086700                     DELIMITED BY SIZE
086800                     INTO    WS-ORIGEM
086900                     WITH POINTER WS-PTR-ORIGEM
087000     END-IF.
087100
087200     MOVE    WS-ORIG-P2      TO      WS-CAMPO-TRIM.
087300     PERFORM 1950-00-CALCULA-TAMANHO.
087400
087500     IF      WS-TAM-TRIM     GREATER ZEROS
087600             STRING  WS-CAMPO-TRIM (1 : WS-TAM-TRIM)
087700                     DELIMITED BY SIZE
087800                     ')'
087900                     DELIMITED BY SIZE
088000                     INTO    WS-ORIGEM
088100                     WITH POINTER WS-PTR-ORIGEM
088200     END-IF.
088300*
088400 1930-99-EXIT.
088500     EXIT.
088600*
088700*****************************************************************
088800 1950-00-CALCULA-TAMANHO     SECTION.
088900*****************************************************************
089000*    CALCULA EM WS-TAM-TRIM O TAMANHO DE WS-CAMPO-TRIM SEM OS
089100*    BRANCOS A DIREITA.
089200*
089300     MOVE    55              TO      WS-TAM-TRIM.
089400*
089500 1950-10-TESTA-BRANCO.
089600     IF      WS-TAM-TRIM     EQUAL   ZEROS
089700             GO TO           1950-99-EXIT
089800     END-IF.
089900
090000     IF      WS-CAMPO-TRIM (WS-TAM-TRIM : 1) NOT EQUAL SPACE
090100             GO TO           1950-99-EXIT
090200     END-IF.
090300
090400     SUBTRACT 1              FROM    WS-TAM-TRIM.
090500     GO TO   1950-10-TESTA-BRANCO.
090600*
090700 1950-99-EXIT.
090800     EXIT.
090900*
091000*****************************************************************
091100 2000-00-GERA-RELATORIOS     SECTION.
091200*****************************************************************
091300*    APOS O FIM DO ARQUIVO, PROCESSA AS CINCO CATEGORIAS, NA
091400*    ORDEM FIXA EM QUE ESTAO DECLARADAS NA TAB-CAT-FIXO.
091500*
091600     PERFORM 2010-00-PROCESSA-CATEGORIA
091700       VARYING WS-IND-CAT FROM 1 BY 1
091800       UNTIL   WS-IND-CAT   GREATER  5.
091900*
092000 2000-99-EXIT.
092100     EXIT.
092200*
092300*****************************************************************
092400 2010-00-PROCESSA-CATEGORIA  SECTION.
092500*****************************************************************
092600*
092700     PERFORM 2100-00-ORDENA-CONTRIB.
092800
092900     PERFORM 2200-00-GRAVACAO-CADDETC.
093000
093100     PERFORM 2300-00-CALCULA-TOTAIS.
093200
093300     PERFORM 2400-00-GRAVACAO-CADRESC.
093400*
093500 2010-99-EXIT.
093600     EXIT.
093700*
093800*****************************************************************
093900 2100-00-ORDENA-CONTRIB      SECTION.
094000*****************************************************************
094100*    ORDENA AS CONTRIBUICOES DA CATEGORIA WS-IND-CAT POR
094200*    PONTUACAO DECRESCENTE (METODO DA BOLHA).
094300*
094400     MOVE    CAT-QTD-CONTRIB (WS-IND-CAT) TO WS-ORD-LIMITE.
094500
094600     IF      WS-ORD-LIMITE   LESS    2
094700             GO TO           2100-99-EXIT
094800     END-IF.
094900
095000     SUBTRACT 1 FROM WS-ORD-LIMITE GIVING WS-ORD-LIMITE-1.
095100
095200     PERFORM 2110-00-PASSADA-ORDENACAO
095300       VARYING WS-ORD-I FROM 1 BY 1
095400       UNTIL   WS-ORD-I     GREATER  WS-ORD-LIMITE.
095500*
095600 2100-99-EXIT.
095700     EXIT.
095800*
095900*****************************************************************
096000 2110-00-PASSADA-ORDENACAO   SECTION.
096100*****************************************************************
096200*
096300     PERFORM 2120-00-COMPARA-TROCA
096400       VARYING WS-ORD-J FROM 1 BY 1
096500       UNTIL   WS-ORD-J     GREATER  WS-ORD-LIMITE-1.
096600*
096700 2110-99-EXIT.
096800     EXIT.
096900*
097000*****************************************************************
097100 2120-00-COMPARA-TROCA       SECTION.
097200*****************************************************************
097300*
097400     IF      CONTRIB-SCORE (WS-IND-CAT, WS-ORD-J)
097500             LESS    CONTRIB-SCORE (WS-IND-CAT, WS-ORD-J + 1)
097600             PERFORM 2130-00-TROCA-ENTRADA
097700     END-IF.
097800*
097900 2120-99-EXIT.
098000     EXIT.
098100*
098200*****************************************************************
098300 2130-00-TROCA-ENTRADA       SECTION.
098400*****************************************************************
098500*
098600     MOVE    CONTRIB-ORIGEM (WS-IND-CAT, WS-ORD-J)
098700                             TO      WS-TROCA-ORIGEM.
098800     MOVE    CONTRIB-TIPO   (WS-IND-CAT, WS-ORD-J)
098900                             TO      WS-TROCA-TIPO.
099000     MOVE    CONTRIB-SCORE  (WS-IND-CAT, WS-ORD-J)
099100                             TO      WS-TROCA-SCORE.
099200
099300     MOVE    CONTRIB-ORIGEM (WS-IND-CAT, WS-ORD-J + 1)
099400                             TO      CONTRIB-ORIGEM
099500                                     (WS-IND-CAT, WS-ORD-J).
099600     MOVE    CONTRIB-TIPO   (WS-IND-CAT, WS-ORD-J + 1)
099700                             TO      CONTRIB-TIPO
099800                                     (WS-IND-CAT, WS-ORD-J).
099900     MOVE    CONTRIB-SCORE  (WS-IND-CAT, WS-ORD-J + 1)
100000                             TO      CONTRIB-SCORE
100100                                     (WS-IND-CAT, WS-ORD-J).
100200
100300     MOVE    WS-TROCA-ORIGEM TO      CONTRIB-ORIGEM
100400                                     (WS-IND-CAT, WS-ORD-J + 1).
100500     MOVE    WS-TROCA-TIPO   TO      CONTRIB-TIPO
100600                                     (WS-IND-CAT, WS-ORD-J + 1).
100700     MOVE    WS-TROCA-SCORE  TO      CONTRIB-SCORE
100800                                     (WS-IND-CAT, WS-ORD-J + 1).
100900*
101000 2130-99-EXIT.
101100     EXIT.
101200*
101300*****************************************************************
101400 2200-00-GRAVACAO-CADDETC    SECTION.
101500*****************************************************************
101600*    GRAVA A LINHA DE CABECALHO DA CATEGORIA E UMA LINHA DE
101700*    DETALHE POR CONTRIBUICAO, JA ORDENADAS.
101800*
101900     MOVE    SPACES          TO      WS-CAB-CATEGORIA.
102000     MOVE    TAB-CAT-NOME    (WS-IND-CAT) TO WS-CAB-NOME.
102100     MOVE    TAB-CAT-UNIDADE (WS-IND-CAT) TO WS-CAB-UNIDADE.
102200
102300     WRITE   REG-CADDETC     FROM    WS-CAB-CATEGORIA.
102400
102500     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
102600
102700     MOVE    003             TO      WS-PTO-ERRO.
102800
102900     PERFORM 0400-00-TESTA-FS-CADDETC.
103000
103100     ADD     1               TO      WS-GRV-CADDETC.
103200
103300     MOVE    CAT-QTD-CONTRIB (WS-IND-CAT) TO WS-DET-LIMITE.
103400
103500     IF      WS-DET-LIMITE   GREATER  ZEROS
103600             PERFORM 2210-00-ESCREVE-DETALHE
103700               VARYING WS-DET-I FROM 1 BY 1
103800               UNTIL   WS-DET-I GREATER WS-DET-LIMITE
103900     END-IF.
104000*
104100 2200-99-EXIT.
104200     EXIT.
104300*
104400*****************************************************************
104500 2210-00-ESCREVE-DETALHE     SECTION.
104600*****************************************************************
104700*
104800     MOVE    SPACES          TO      REG-DETC.
104900     MOVE    TAB-CAT-NOME (WS-IND-CAT)       TO DETC-CATEGORIA.
105000     MOVE    CONTRIB-ORIGEM (WS-IND-CAT, WS-DET-I)
105100                             TO      DETC-ORIGEM.
105200     MOVE    CONTRIB-TIPO   (WS-IND-CAT, WS-DET-I)
105300                             TO      DETC-TIPO.
105400
105500     COMPUTE WS-CALC-SCORE-REL ROUNDED =
105600             CONTRIB-SCORE (WS-IND-CAT, WS-DET-I).
105700
105800     MOVE    WS-CALC-SCORE-REL TO    DETC-PONTUACAO.
105900
106000     WRITE   REG-CADDETC     FROM    REG-DETC.
106100
106200     PERFORM 0400-00-TESTA-FS-CADDETC.
106300
106400     ADD     1               TO      WS-GRV-CADDETC.
106500*
106600 2210-99-EXIT.
106700     EXIT.
106800*
106900*****************************************************************
107000 2300-00-CALCULA-TOTAIS      SECTION.
107100*****************************************************************
107200*    CALCULA O TOTAL, O NORMALIZADO E O PERCENTUAL DA CATEGORIA
107300*    WS-IND-CAT. UMA CATEGORIA SEM CONTRIBUICAO PRODUZ TOTAIS
107400*    ZERADOS.
107500*
107600     COMPUTE WS-CALC-TOTAL-REL ROUNDED =
107700             CAT-TOTAL (WS-IND-CAT).
107800
107900     COMPUTE WS-CALC-NORM ROUNDED =
108000             CAT-TOTAL (WS-IND-CAT) / TAB-CAT-FATORNORM
108100                                      (WS-IND-CAT).
108200
108300     COMPUTE WS-CALC-PCT ROUNDED =
108400             WS-CALC-NORM * 100.
108500*
108600 2300-99-EXIT.
108700     EXIT.
108800*
108900*****************************************************************
109000 2400-00-GRAVACAO-CADRESC    SECTION.
109100*****************************************************************
109200*
109300     MOVE    SPACES          TO      REG-RESC.
109400     MOVE    TAB-CAT-NOME    (WS-IND-CAT) TO RESC-CATEGORIA.
109500     MOVE    WS-CALC-TOTAL-REL            TO RESC-TOTAL.
109600     MOVE    TAB-CAT-UNIDADE (WS-IND-CAT) TO RESC-UNIDADE.
109700     MOVE    WS-CALC-NORM                 TO RESC-NORMALIZADO.
109800     MOVE    WS-CALC-PCT                  TO RESC-PERCENTUAL.
109900
110000     WRITE   REG-CADRESC     FROM    REG-RESC.
110100
110200     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
110300
110400     MOVE    004             TO      WS-PTO-ERRO.
110500
110600     PERFORM 0410-00-TESTA-FS-CADRESC.
110700
110800     ADD     1               TO      WS-GRV-CADRESC.
110900*
111000 2400-99-EXIT.
111100     EXIT.
111200*
111300*****************************************************************
111400 2500-00-BUSCA-FATOR-MATPRIMA SECTION.
111500*****************************************************************
111600*    PROCURA INVT-NOME NA TABELA DE FATORES DE MATERIA PRIMA.
111700*    NOME DESCONHECIDO RETORNA FATORES ZERADOS.
111800*
111900     MOVE    ZEROS           TO      WS-FAT-CO2  WS-FAT-SOX
112000                                      WS-FAT-NOX  WS-FAT-PART.
112100     MOVE    1               TO      WS-SUB-TAB.
112200*
112300 2500-10-TESTA-ENTRADA.
112400     IF      WS-SUB-TAB      GREATER 2
112500             GO TO           2500-99-EXIT
112600     END-IF.
112700
112800     IF      INVT-NOME       EQUAL   TAB-MATPRIMA-NOME
112900                                      (WS-SUB-TAB)
113000             MOVE TAB-MATPRIMA-CO2  (WS-SUB-TAB) TO WS-FAT-CO2
113100             MOVE TAB-MATPRIMA-SOX  (WS-SUB-TAB) TO WS-FAT-SOX
113200             MOVE TAB-MATPRIMA-NOX  (WS-SUB-TAB) TO WS-FAT-NOX
113300             MOVE TAB-MATPRIMA-PART (WS-SUB-TAB) TO WS-FAT-PART
113400             GO TO           2500-99-EXIT
113500     END-IF.
113600
113700     ADD     1               TO      WS-SUB-TAB.
113800     GO TO   2500-10-TESTA-ENTRADA.
113900*
114000 2500-99-EXIT.
114100     EXIT.
114200*
114300*****************************************************************
114400 2510-00-BUSCA-FATOR-ENERGIA SECTION.
114500*****************************************************************
114600*    PROCURA INVT-NOME NA TABELA DE FATORES DE ENERGIA.
114700*
114800     MOVE    ZEROS           TO      WS-FAT-CO2  WS-FAT-SOX
114900                                      WS-FAT-NOX  WS-FAT-PART.
115000     MOVE    1               TO      WS-SUB-TAB.
115100*
115200 2510-10-TESTA-ENTRADA.
115300     IF      WS-SUB-TAB      GREATER 2
115400             GO TO           2510-99-EXIT
115500     END-IF.
115600
115700     IF      INVT-NOME       EQUAL   TAB-ENERGIA-NOME
115800                                      (WS-SUB-TAB)
115900             MOVE TAB-ENERGIA-CO2  (WS-SUB-TAB) TO WS-FAT-CO2
116000             MOVE TAB-ENERGIA-SOX  (WS-SUB-TAB) TO WS-FAT-SOX
116100             MOVE TAB-ENERGIA-NOX  (WS-SUB-TAB) TO WS-FAT-NOX
116200             MOVE TAB-ENERGIA-PART (WS-SUB-TAB) TO WS-FAT-PART
116300             GO TO           2510-99-EXIT
116400     END-IF.
116500
116600     ADD     1               TO      WS-SUB-TAB.
116700     GO TO   2510-10-TESTA-ENTRADA.
116800*
116900 2510-99-EXIT.
117000     EXIT.
117100*
117200*****************************************************************
117300 2520-00-BUSCA-FATOR-TRANSPORTE SECTION.
117400*****************************************************************
117500*    PROCURA INVT-NOME NA TABELA DE FATORES DE TRANSPORTE.
117600*
117700     MOVE    ZEROS           TO      WS-FAT-CO2  WS-FAT-SOX
117800                                      WS-FAT-NOX  WS-FAT-PART.
117900     MOVE    1               TO      WS-SUB-TAB.
118000*
118100 2520-10-TESTA-ENTRADA.
118200     IF      WS-SUB-TAB      GREATER 3
118300             GO TO           2520-99-EXIT
118400     END-IF.
118500
118600     IF      INVT-NOME       EQUAL   TAB-TRANSP-NOME
118700                                      (WS-SUB-TAB)
118800             MOVE TAB-TRANSP-CO2  (WS-SUB-TAB) TO WS-FAT-CO2
118900             MOVE TAB-TRANSP-SOX  (WS-SUB-TAB) TO WS-FAT-SOX
119000             MOVE TAB-TRANSP-NOX  (WS-SUB-TAB) TO WS-FAT-NOX
119100             MOVE TAB-TRANSP-PART (WS-SUB-TAB) TO WS-FAT-PART
119200             GO TO           2520-99-EXIT
119300     END-IF.
119400
119500     ADD     1               TO      WS-SUB-TAB.
119600     GO TO   2520-10-TESTA-ENTRADA.
119700*
119800 2520-99-EXIT.
119900     EXIT.
120000*
120100*****************************************************************
120200 2600-00-BUSCA-CARACT-ACIDIF SECTION.
120300*****************************************************************
120400*    PROCURA INVT-NOME NA TABELA DE CARACTERIZACAO DE
120500*    ACIDIFICACAO TERRESTRE (SOX, SO2, NOX).
120600*
120700     MOVE    ZEROS           TO      WS-CARACT-ACID.
120800     MOVE    1               TO      WS-SUB-TAB.
120900*
121000 2600-10-TESTA-ENTRADA.
121100     IF      WS-SUB-TAB      GREATER 3
121200             GO TO           2600-99-EXIT
121300     END-IF.
121400
121500     IF      INVT-NOME       EQUAL   TAB-ACID-NOME (WS-SUB-TAB)
121600             MOVE TAB-ACID-FATOR (WS-SUB-TAB) TO WS-CARACT-ACID
121700             GO TO           2600-99-EXIT
121800     END-IF.
121900
122000     ADD     1               TO      WS-SUB-TAB.
122100     GO TO   2600-10-TESTA-ENTRADA.
122200*
122300 2600-99-EXIT.
122400     EXIT.
122500*
122600*****************************************************************
122700 2610-00-BUSCA-CARACT-PARTIC SECTION.
122800*****************************************************************
122900*    PROCURA INVT-NOME NA TABELA DE CARACTERIZACAO DE
123000*    FORMACAO DE PARTICULADOS (PARTICULATES, PM2.5).
123100*
123200     MOVE    ZEROS           TO      WS-CARACT-PART.
123300     MOVE    1               TO      WS-SUB-TAB.
123400*
123500 2610-10-TESTA-ENTRADA.
123600     IF      WS-SUB-TAB      GREATER 2
123700             GO TO           2610-99-EXIT
123800     END-IF.
123900
124000     IF      INVT-NOME       EQUAL   TAB-PART-NOME (WS-SUB-TAB)
124100             MOVE TAB-PART-FATOR (WS-SUB-TAB) TO WS-CARACT-PART
124200             GO TO           2610-99-EXIT
124300     END-IF.
124400
124500     ADD     1               TO      WS-SUB-TAB.
124600     GO TO   2610-10-TESTA-ENTRADA.
124700*
124800 2610-99-EXIT.
124900     EXIT.
125000*
125100*****************************************************************
125200 2620-00-BUSCA-CARACT-TOXIC  SECTION.
125300*****************************************************************
125400*    PROCURA INVT-NOME NA TABELA DE CARACTERIZACAO DE
125500*    TOXICIDADE HUMANA (HEAVY METALS).
125600*
125700     MOVE    ZEROS           TO      WS-CARACT-TOX.
125800     MOVE    1               TO      WS-SUB-TAB.
125900*
126000 2620-10-TESTA-ENTRADA.
126100     IF      WS-SUB-TAB      GREATER 1
126200             GO TO           2620-99-EXIT
126300     END-IF.
126400
126500     IF      INVT-NOME       EQUAL   TAB-TOX-NOME (WS-SUB-TAB)
126600             MOVE TAB-TOX-FATOR (WS-SUB-TAB) TO WS-CARACT-TOX
126700             GO TO           2620-99-EXIT
126800     END-IF.
126900
127000     ADD     1               TO      WS-SUB-TAB.
127100     GO TO   2620-10-TESTA-ENTRADA.
127200*
127300 2620-99-EXIT.
127400     EXIT.
127500*
127600*****************************************************************
127700 2630-00-BUSCA-CARACT-ESCASSEZ SECTION.
127800*****************************************************************
127900*    PROCURA INVT-NOME NA TABELA DE CARACTERIZACAO DE ESCASSEZ
128000*    DE RECURSO MINERAL (SOMENTE BAUXITA).
128100*
128200     MOVE    ZEROS           TO      WS-CARACT-ESC.
128300     MOVE    1               TO      WS-SUB-TAB.
128400*
128500 2630-10-TESTA-ENTRADA.
128600     IF      WS-SUB-TAB      GREATER 1
128700             GO TO           2630-99-EXIT
128800     END-IF.
128900
129000     IF      INVT-NOME       EQUAL   TAB-ESC-NOME (WS-SUB-TAB)
129100             MOVE TAB-ESC-FATOR (WS-SUB-TAB) TO WS-CARACT-ESC
129200             GO TO           2630-99-EXIT
129300     END-IF.
129400
129500     ADD     1               TO      WS-SUB-TAB.
129600     GO TO   2630-10-TESTA-ENTRADA.
129700*
129800 2630-99-EXIT.
129900     EXIT.
130000*
130100*****************************************************************
130200 3000-00-PROCED-FINAIS       SECTION.
130300*****************************************************************
130400*
130500     CLOSE   CADINVT
130600             CADDETC
130700             CADRESC.
130800
130900     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
131000
131100     MOVE    005             TO      WS-PTO-ERRO.
131200
131300     PERFORM 0200-00-TESTA-FILE-STATUS.
131400
131500     PERFORM 3100-00-MONTA-ESTATISTICA.
131600*
131700 3000-99-EXIT.
131800     EXIT.
131900*
132000*****************************************************************
132100 3100-00-MONTA-ESTATISTICA   SECTION.
132200*****************************************************************
132300*
132400     DISPLAY '******************* GPACV001 ******************'.
132500     DISPLAY '*                                             *'.
132600     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
132700     DISPLAY '*                                             *'.
132800     DISPLAY '******************* GPACV001 ******************'.
132900     DISPLAY '*                                             *'.
133000     MOVE    WS-LID-CADINVT  TO      WS-EDICAO.
133100     DISPLAY '* REGISTROS LIDOS.......- CADINVT.: ' WS-EDICAO
133200     ' *'.
133300     MOVE    WS-GRV-CADDETC  TO      WS-EDICAO.
133400     DISPLAY '* REGISTROS GRAVADOS....- CADDETC.: ' WS-EDICAO
133500     ' *'.
133600     MOVE    WS-GRV-CADRESC  TO      WS-EDICAO.
133700     DISPLAY '* REGISTROS GRAVADOS....- CADRESC.: ' WS-EDICAO
133800     ' *'.
133900     DISPLAY '*                                             *'.
134000     DISPLAY '******************* GPACV001 ******************'.
134100*
134200 3100-99-EXIT.
134300     EXIT.
134400*
134500*****************************************************************
134600 0999-00-ABEND-ARQ           SECTION.
134700*****************************************************************
134800*
134900     MOVE    12              TO      RETURN-CODE.
135000
135100     DISPLAY '******************* GPACV001 ******************'.
135200     DISPLAY '*                                             *'.
135300     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
135400     DISPLAY '*                                             *'.
135500     DISPLAY '******************* GPACV001 ******************'.
135600     DISPLAY '*                                             *'.
135700     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
135800     WS-DDNAME-ARQ ' *'.
135900     DISPLAY '*                                             *'.
136000     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
136100     '             *'.
136200     DISPLAY '*                                             *'.
136300     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
136400     '            *'.
136500     DISPLAY '*                                             *'.
136600     DISPLAY '******************* GPACV001 ******************'.
136700     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
136800     DISPLAY '******************* GPACV001 ******************'.
136900
137000     GOBACK.
137100*
