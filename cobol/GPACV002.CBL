000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPACV002.
000600 AUTHOR.                     JOAO C. FIGUEIREDO.
000700 INSTALLATION.               CPD-CENGEP.
000800 DATE-WRITTEN.               30/07/1987.
000900 DATE-COMPILED.
001000 SECURITY.                   USO RESTRITO - GESTAO AMBIENTAL.
001100*
001200*****************************************************************
001300* SISTEMA......: SIACV - AVALIACAO DE CICLO DE VIDA DE          *
001400*                EMBALAGENS (LCA)                               *
001500*****************************************************************
001600* ANALISTA.....: ROSANGELA S. MOTA                               *
001700* LINGUAGEM....: COBOL/BATCH                                    *
001800* PROGRAMADOR..: JOAO C. FIGUEIREDO                             *
001900* DATA.........: 30/07/1987                                     *
002000*****************************************************************
002100* OBJETIVO.....: SANEAR ARQUIVOS TEXTO DE APOIO (RELATORIOS DE  *
002200*                FORNECEDOR, LAUDOS, MEMORIAIS) ANTES DE SEREM  *
002300*                ANEXADOS AO PROCESSO DE LCA: ELIMINA BRANCOS   *
002400*                A DIREITA, REDUZ LINHAS EM BRANCO SEGUIDAS A   *
002500*                UMA UNICA LINHA E LIMITA O TAMANHO DA LINHA A  *
002600*                200 POSICOES.                                 *
002700*****************************************************************
002800*
002900* HISTORICO DE ALTERACOES
003000*
003100* 30/07/1987 JCF SOLIC.0105 - VERSAO INICIAL. ELIMINACAO DE
003200*                             BRANCOS A DIREITA DA LINHA.
003300* 19/01/1988 JCF SOLIC.0143 - REDUCAO DE LINHAS EM BRANCO
003400*                             SEGUIDAS PARA UMA UNICA LINHA.
003500* 05/09/1988 RSM SOLIC.0168 - LIMITE DE TAMANHO DE LINHA EM
003600*                             200 POSICOES (TRUNCAGEM).
003700* 14/02/1989 RSM SOLIC.0202 - CORRECAO NA CONTAGEM DE LINHAS
003800*                             DESPREZADAS NA ESTATISTICA FINAL.
003900* 03/04/1990 JCF SOLIC.0256 - AJUSTE NO TRATAMENTO DA PRIMEIRA
004000*                             LINHA DO ARQUIVO QUANDO EM BRANCO.
004100* 17/08/1991 MAL SOLIC.0302 - REVISAO DO CALCULO DO TAMANHO
004200*                             EFETIVO DA LINHA.
004300* 09/10/1993 MAL SOLIC.0356 - PADRONIZACAO DE COMENTARIOS E
004400*                             NOMES DE CAMPO CONFORME COBI1302.
004500* 11/06/1996 RSM SOLIC.0423 - INCLUSAO DE ESTATISTICA DE
004600*                             PROCESSAMENTO NO FINAL DO JOB.
004700* 20/08/1998 RSM SOLIC.0450 - VERIFICACAO ANO 2000: PROGRAMA NAO
004800*                             MANIPULA CAMPOS DE DATA. SEM
004900*                             IMPACTO.
005000* 08/01/1999 RSM SOLIC.0452 - TESTE DE VIRADA DE SECULO EM
005100*                             AMBIENTE DE HOMOLOGACAO - OK.
005200* 14/05/2021 RSM CH00914    - REVISAO DO LAYOUT DO BOOK DE
005300*                             ENTRADA E SAIDA (COBI1302/COBO1302)
005400*                             PARA INCLUIR AREA LIVRE NO FINAL.
005500*
005600*****************************************************************
005700 ENVIRONMENT                 DIVISION.
005800*****************************************************************
005900 CONFIGURATION               SECTION.
006000*****************************************************************
006100 SPECIAL-NAMES.
006200     C01                     IS      TOP-OF-FORM.
006300*****************************************************************
006400 INPUT-OUTPUT                SECTION.
006500*****************************************************************
006600 FILE-CONTROL.
006700*****************************************************************
006800* INPUT..: RAWTEXT - TEXTO BRUTO                   - LRECL = 202*
006900*****************************************************************
007000*
007100     SELECT  RAWTEXT  ASSIGN  TO  UT-S-RAWTEXT
007200             FILE     STATUS  IS  WS-FS-RAWTEXT.
007300*
007400*****************************************************************
007500* OUTPUT.: CLEANTEXT - TEXTO SANEADO                - LRECL = 202
007600*****************************************************************
007700*
007800     SELECT  CLEANTEXT  ASSIGN  TO  UT-S-CLEANTEXT
007900             FILE       STATUS  IS  WS-FS-CLEANTEXT.
008000*
008100*****************************************************************
008200 DATA                        DIVISION.
008300*****************************************************************
008400 FILE                        SECTION.
008500*****************************************************************
008600* INPUT..: RAWTEXT - TEXTO BRUTO                   - LRECL = 202*
008700*****************************************************************
008800*
008900 FD  RAWTEXT
009000     RECORDING  MODE      IS  F
009100     LABEL      RECORD    IS  STANDARD
009200     BLOCK      CONTAINS  0   RECORDS.
009300*
009400 01      REG-RAWTEXT         PIC     X(202).
009500*
009600*****************************************************************
009700* OUTPUT.: CLEANTEXT - TEXTO SANEADO                - LRECL = 202
009800*****************************************************************
009900*
010000 FD  CLEANTEXT
010100     RECORDING  MODE      IS  F
010200     LABEL      RECORD    IS  STANDARD
010300     BLOCK      CONTAINS  0   RECORDS.
010400*
010500 01      REG-CLEANTEXT       PIC     X(202).
010600*
010700*****************************************************************
010800 WORKING-STORAGE             SECTION.
010900*****************************************************************
011000*
011100 01  WS-FS-RAWTEXT           PIC     9(002)          VALUE ZEROS.
011200 01  WS-FS-CLEANTEXT         PIC     9(002)          VALUE ZEROS.
011300*
011400 01  WS-LID-RAWTEXT          PIC     9(009) COMP     VALUE ZEROS.
011500 01  WS-GRV-CLEANTEXT        PIC     9(009) COMP     VALUE ZEROS.
011600 01  WS-DES-RAWTEXT          PIC     9(009) COMP     VALUE ZEROS.
011700*
011800 01  WS-EDICAO               PIC     Z.ZZZ.ZZ9.
011900*
012000 01  WS-EDICAO-NUM           REDEFINES  WS-EDICAO
012100                             PIC     9(007).
012200*
012300*****************************************************************
012400*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
012500*****************************************************************
012600*
012700 01  WS-ACESSO-ARQ           PIC     X(013)          VALUE SPACES.
012800 01  WS-DDNAME-ARQ           PIC     X(008)          VALUE SPACES.
012900 01  WS-FS-ARQ               PIC     9(002)          VALUE ZEROS.
013000 01  WS-PTO-ERRO             PIC     9(003) COMP     VALUE ZEROS.
013100*
013200*****************************************************************
013300* INPUT..: RAWTEXT - TEXTO BRUTO                                *
013400*****************************************************************
013500*
013600     COPY    COBI1302.
013700*
013800*****************************************************************
013900* OUTPUT.: CLEANTEXT - TEXTO SANEADO                            *
014000*****************************************************************
014100*
014200     COPY    COBO1302.
014300*
014400*****************************************************************
014500*        CHAVES DE CONTROLE DE LINHA EM BRANCO                  *
014600*        (AGRUPADAS PARA PERMITIR DUMP CONJUNTO EM DIAGNOSTICO) *
014700*****************************************************************
014800*
014900 01      WS-SWITCHES-LINHA.
015000     05  WS-SW-LINHA-ANTERIOR    PIC     X(001)  VALUE 'N'.
015100         88  SW-ANTERIOR-BRANCA              VALUE 'S'.
015200         88  SW-ANTERIOR-NAO-BRANCA          VALUE 'N'.
015300     05  WS-SW-ARQ-INICIO        PIC     X(001)  VALUE 'S'.
015400         88  SW-INICIO-ARQUIVO               VALUE 'S'.
015500         88  SW-MEIO-ARQUIVO                 VALUE 'N'.
015600*
015700 01      WS-SWITCHES-LINHA-ED    REDEFINES
015800         WS-SWITCHES-LINHA       PIC     X(002).
015900*
016000*****************************************************************
016100*        VARIAVEIS DE TRABALHO - TAMANHO E TRUNCAGEM DE LINHA   *
016200*****************************************************************
016300*
016400 01      WS-TAM-LINHA            PIC     9(003) COMP VALUE ZEROS.
016500 01      WS-LIMITE-LINHA         PIC     9(003) COMP VALUE 200.
016600*
016700 01      WS-LINHA-APURADA-GRP.
016800     05  WS-LINHA-APURADA        PIC     X(200)  VALUE SPACES.
016900*
017000 01      WS-LINHA-APURADA-TAB    REDEFINES
017100         WS-LINHA-APURADA-GRP.
017200     05  WS-APU-CARACTERE        OCCURS  200 TIMES
017300                                 PIC     X(001).
017400*
017500 01      WS-SW-LINHA-BRANCA      PIC     X(001)  VALUE 'N'.
017600     88  SW-LINHA-EH-BRANCA              VALUE 'S'.
017700     88  SW-LINHA-NAO-BRANCA             VALUE 'N'.
017800*
017900*****************************************************************
018000 LINKAGE                     SECTION.
018100*****************************************************************
018200 PROCEDURE                   DIVISION.
018300*****************************************************************
018400*
018500     PERFORM 0100-00-PROCED-INICIAIS.
018600
018700     PERFORM 1000-00-PROCED-PRINCIPAIS
018800       UNTIL WS-FS-RAWTEXT  EQUAL 10.
018900
019000     PERFORM 3000-00-PROCED-FINAIS.
019100
019200     GOBACK.
019300*
019400*****************************************************************
019500 0100-00-PROCED-INICIAIS     SECTION.
019600*****************************************************************
019700*
019800     OPEN    INPUT   RAWTEXT
019900             OUTPUT  CLEANTEXT.
020000
020100     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
020200
020300     MOVE    001             TO      WS-PTO-ERRO.
020400
020500     PERFORM 0200-00-TESTA-FILE-STATUS.
020600
020700     PERFORM 0500-00-LEITURA-RAWTEXT.
020800
020900     IF      WS-FS-RAWTEXT   EQUAL   10
021000             DISPLAY
021100             '******************* GPACV002 ******************'
021200             DISPLAY
021300             '*                                             *'
021400             DISPLAY
021500             '*          ARQUIVO RAWTEXT ESTA VAZIO         *'
021600             DISPLAY
021700             '*                                             *'
021800     END-IF.
021900*
022000 0100-99-EXIT.
022100     EXIT.
022200*
022300*****************************************************************
022400 0200-00-TESTA-FILE-STATUS   SECTION.
022500*****************************************************************
022600*
022700     PERFORM 0300-00-TESTA-FS-RAWTEXT.
022800
022900     PERFORM 0400-00-TESTA-FS-CLEANTEXT.
023000*
023100 0200-99-EXIT.
023200     EXIT.
023300*
023400*****************************************************************
023500 0300-00-TESTA-FS-RAWTEXT    SECTION.
023600*****************************************************************
023700*
023800     IF      WS-FS-RAWTEXT NOT EQUAL 00 AND 10
023900             MOVE 'RAWTEXT' TO      WS-DDNAME-ARQ
024000             MOVE  WS-FS-RAWTEXT
024100                             TO      WS-FS-ARQ
024200             PERFORM         0999-00-ABEND-ARQ
024300     END-IF.
024400*
024500 0300-99-EXIT.
024600     EXIT.
024700*
024800*****************************************************************
024900 0400-00-TESTA-FS-CLEANTEXT  SECTION.
025000*****************************************************************
025100*
025200     IF      WS-FS-CLEANTEXT NOT EQUAL 00
025300             MOVE 'CLEANTXT' TO     WS-DDNAME-ARQ
025400             MOVE  WS-FS-CLEANTEXT
025500                             TO      WS-FS-ARQ
025600             PERFORM         0999-00-ABEND-ARQ
025700     END-IF.
025800*
025900 0400-99-EXIT.
026000     EXIT.
026100*
026200*****************************************************************
026300 0500-00-LEITURA-RAWTEXT     SECTION.
026400*****************************************************************
026500*
026600     READ    RAWTEXT         INTO    REG-TXRW.
026700
026800     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
026900
027000     MOVE    002             TO      WS-PTO-ERRO.
027100
027200     PERFORM 0300-00-TESTA-FS-RAWTEXT.
027300
027400     IF      WS-FS-RAWTEXT   EQUAL   00
027500             ADD 1           TO      WS-LID-RAWTEXT
027600     END-IF.
027700*
027800 0500-99-EXIT.
027900     EXIT.
028000*
028100*****************************************************************
028200 1000-00-PROCED-PRINCIPAIS   SECTION.
028300*****************************************************************
028400*    1987-08: SANEIA A LINHA LIDA, ELIMINANDO OS BRANCOS A
028500*    DIREITA, LIMITANDO O TAMANHO A 200 POSICOES E REDUZINDO
028600*    LINHAS EM BRANCO SEGUIDAS PARA UMA UNICA LINHA.
028700*
028800     PERFORM 1100-00-CALCULA-TAMANHO-LINHA.
028900
029000     PERFORM 1200-00-TRUNCA-LINHA.
029100
029200     PERFORM 1300-00-CLASSIFICA-LINHA.
029300
029400     IF      SW-LINHA-EH-BRANCA
029500             PERFORM         1400-00-TRATA-LINHA-BRANCA
029600     ELSE
029700             PERFORM         1500-00-TRATA-LINHA-CONTEUDO
029800     END-IF.
029900
030000     PERFORM 0500-00-LEITURA-RAWTEXT.
030100*
030200 1000-99-EXIT.
030300     EXIT.
030400*
030500*****************************************************************
030600 1100-00-CALCULA-TAMANHO-LINHA SECTION.
030700*****************************************************************
030800*    CALCULA EM WS-TAM-LINHA O TAMANHO DE TXRW-LINHA SEM OS
030900*    BRANCOS A DIREITA (ELIMINACAO DE BRANCOS A DIREITA).
031000*
031100     MOVE    200             TO      WS-TAM-LINHA.
031200*
031300 1100-10-TESTA-BRANCO.
031400     IF      WS-TAM-LINHA    EQUAL   ZEROS
031500             GO TO           1100-99-EXIT
031600     END-IF.
031700
031800     IF      TXRW-LINHA (WS-TAM-LINHA : 1) NOT EQUAL SPACE
031900             GO TO           1100-99-EXIT
032000     END-IF.
032100
032200     SUBTRACT 1              FROM    WS-TAM-LINHA.
032300     GO TO   1100-10-TESTA-BRANCO.
032400*
032500 1100-99-EXIT.
032600     EXIT.
032700*
032800*****************************************************************
032900 1200-00-TRUNCA-LINHA        SECTION.
033000*****************************************************************
033100*    LIMITA O TAMANHO DA LINHA APURADA A 200 POSICOES. COMO
033200*    O LAYOUT DE ENTRADA JA LIMITA A LINHA A 200 POSICOES, ESTE
033300*    TESTE E' MANTIDO POR SEGURANCA CASO O LRECL DE RAWTEXT
033400*    VENHA A SER AMPLIADO NO FUTURO.
033500*
033600     MOVE    SPACES          TO      WS-LINHA-APURADA.
033700
033800     IF      WS-TAM-LINHA    GREATER WS-LIMITE-LINHA
033900             MOVE    WS-LIMITE-LINHA TO WS-TAM-LINHA
034000     END-IF.
034100
034200     IF      WS-TAM-LINHA    GREATER ZEROS
034300             MOVE    TXRW-LINHA (1 : WS-TAM-LINHA)
034400                             TO      WS-LINHA-APURADA
034500                                     (1 : WS-TAM-LINHA)
034600     END-IF.
034700*
034800 1200-99-EXIT.
034900     EXIT.
035000*
035100*****************************************************************
035200 1300-00-CLASSIFICA-LINHA    SECTION.
035300*****************************************************************
035400*    CLASSIFICA A LINHA APURADA EM BRANCA OU COM CONTEUDO.
035500*
035600     IF      WS-TAM-LINHA    EQUAL   ZEROS
035700             SET     SW-LINHA-EH-BRANCA     TO      TRUE
035800     ELSE
035900             SET     SW-LINHA-NAO-BRANCA    TO      TRUE
036000     END-IF.
036100*
036200 1300-99-EXIT.
036300     EXIT.
036400*
036500*****************************************************************
036600 1400-00-TRATA-LINHA-BRANCA  SECTION.
036700*****************************************************************
036800*    UMA LINHA EM BRANCO SO' E' GRAVADA SE A LINHA ANTERIOR
036900*    GRAVADA NAO ERA BRANCA (REDUZ SEQUENCIAS DE LINHAS EM
037000*    BRANCO A UMA UNICA LINHA, INCLUSIVE NO INICIO DO ARQUIVO).
037100*
037200     IF      SW-ANTERIOR-BRANCA
037300             ADD     1       TO      WS-DES-RAWTEXT
037400     ELSE
037500             PERFORM         1600-00-GRAVACAO-CLEANTEXT
037600             SET     SW-ANTERIOR-BRANCA      TO      TRUE
037700     END-IF.
037800
037900     SET     SW-MEIO-ARQUIVO TO      TRUE.
038000*
038100 1400-99-EXIT.
038200     EXIT.
038300*
038400*****************************************************************
038500 1500-00-TRATA-LINHA-CONTEUDO SECTION.
038600*****************************************************************
038700*    LINHA COM CONTEUDO E' SEMPRE GRAVADA.
038800*
038900     PERFORM 1600-00-GRAVACAO-CLEANTEXT.
039000
039100     SET     SW-ANTERIOR-NAO-BRANCA  TO      TRUE.
039200     SET     SW-MEIO-ARQUIVO         TO      TRUE.
039300*
039400 1500-99-EXIT.
039500     EXIT.
039600*
039700*****************************************************************
039800 1600-00-GRAVACAO-CLEANTEXT  SECTION.
039900*****************************************************************
040000*
040100     MOVE    SPACES          TO      REG-TXCL.
040200     MOVE    WS-LINHA-APURADA TO     TXCL-LINHA.
040300
040400     WRITE   REG-CLEANTEXT   FROM    REG-TXCL.
040500
040600     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
040700
040800     MOVE    003             TO      WS-PTO-ERRO.
040900
041000     PERFORM 0400-00-TESTA-FS-CLEANTEXT.
041100
041200     ADD     1               TO      WS-GRV-CLEANTEXT.
041300*
041400 1600-99-EXIT.
041500     EXIT.
041600*
041700*****************************************************************
041800 3000-00-PROCED-FINAIS       SECTION.
041900*****************************************************************
042000*
042100     CLOSE   RAWTEXT
042200             CLEANTEXT.
042300
042400     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
042500
042600     MOVE    004             TO      WS-PTO-ERRO.
042700
042800     PERFORM 0200-00-TESTA-FILE-STATUS.
042900
043000     PERFORM 3100-00-MONTA-ESTATISTICA.
043100*
043200 3000-99-EXIT.
043300     EXIT.
043400*
043500*****************************************************************
043600 3100-00-MONTA-ESTATISTICA   SECTION.
043700*****************************************************************
043800*
043900     DISPLAY '******************* GPACV002 ******************'.
044000     DISPLAY '*                                             *'.
044100     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
044200     DISPLAY '*                                             *'.
044300     DISPLAY '******************* GPACV002 ******************'.
044400     DISPLAY '*                                             *'.
044500     MOVE    WS-LID-RAWTEXT  TO      WS-EDICAO.
044600     DISPLAY '* REGISTROS LIDOS.......- RAWTEXT.: ' WS-EDICAO
044700     ' *'.
044800     MOVE    WS-GRV-CLEANTEXT TO     WS-EDICAO.
044900     DISPLAY '* REGISTROS GRAVADOS....- CLEANTXT: ' WS-EDICAO
045000     ' *'.
045100     MOVE    WS-DES-RAWTEXT  TO      WS-EDICAO.
045200     DISPLAY '* LINHAS EM BRANCO DESPREZ..ADAS..: ' WS-EDICAO
045300     ' *'.
045400     DISPLAY '*                                             *'.
045500     DISPLAY '******************* GPACV002 ******************'.
045600*
045700 3100-99-EXIT.
045800     EXIT.
045900*
046000*****************************************************************
046100 0999-00-ABEND-ARQ           SECTION.
046200*****************************************************************
046300*
046400     MOVE    12              TO      RETURN-CODE.
046500
046600     DISPLAY '******************* GPACV002 ******************'.
046700     DISPLAY '*                                             *'.
046800     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
046900     DISPLAY '*                                             *'.
047000     DISPLAY '******************* GPACV002 ******************'.
047100     DISPLAY '*                                             *'.
047200     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
047300     WS-DDNAME-ARQ ' *'.
047400     DISPLAY '*                                             *'.
047500     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
047600     '             *'.
047700     DISPLAY '*                                             *'.
047800     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
047900     '            *'.
048000     DISPLAY '*                                             *'.
048100     DISPLAY '*           CHAVES DE LINHA...: '
048200     WS-SWITCHES-LINHA-ED '           *'.
048300     DISPLAY '*                                             *'.
048400     DISPLAY '******************* GPACV002 ******************'.
048500     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
048600     DISPLAY '******************* GPACV002 ******************'.
048700
048800     GOBACK.
048900*
